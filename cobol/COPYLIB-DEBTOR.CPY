000100**************************************************************
000200*  COPYLIB-DEBTOR.CPY
000300*
000400*  Record layout: DEBTOR master.
000500*  The debtor is the party obligated to pay the creditor's
000600*  invoice on its maturity date.  Carried unchanged through
000700*  the financing batch -- present for cross-reference only,
000800*  no debtor field drives a business rule in FINBATCH.CBL.
000900*
001000*  Sequential file DEBTORFIL is NOT read by the financing
001100*  batch in this release; the field layout is retained here
001200*  because INVOICE carries INV-DEBTOR-ID and a future cash-
001300*  collection job will need this copybook again.
001400*
001500*  1996-02-14 pb  initial cut, off the old DEBTOR record
001600**************************************************************
001700     01  DEBTOR-RECORD.
001800         03  DEBTOR-ID                   PIC 9(9).
001900         03  DEBTOR-NAME                 PIC X(30).
002000         03  FILLER                      PIC X(04).
