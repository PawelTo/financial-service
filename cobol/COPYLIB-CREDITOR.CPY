000100**************************************************************
000200*  COPYLIB-CREDITOR.CPY
000300*
000400*  Record layout: CREDITOR master.
000500*  A creditor is a trade-finance client who issues invoices
000600*  against its debtors.  MAX-FIN-RATE-BPS is the rate ceiling
000700*  the creditor has contracted for -- no purchaser settlement
000800*  whose term-adjusted rate exceeds it may be offered against
000900*  this creditor's paper (FINBATCH.CBL, 225-CHECK-ONE-SETTING).
001000*
001100*  Sequential file CREDITORFIL, 44 bytes of business data,
001200*  sorted ascending on CREDITOR-ID.  Loaded whole into
001300*  CREDITOR-TABLE at start of run (FINBATCH.CBL,
001400*  110-LOAD-CREDITOR-TABLE).
001500*
001600*  1996-02-14 pb  initial cut, off the old CUSTOMER record
001700**************************************************************
001800     01  CREDITOR-RECORD.
001900         03  CREDITOR-ID                 PIC 9(9).
002000         03  CREDITOR-NAME               PIC X(30).
002100         03  MAX-FIN-RATE-BPS            PIC 9(5).
002200         03  FILLER                      PIC X(04).
