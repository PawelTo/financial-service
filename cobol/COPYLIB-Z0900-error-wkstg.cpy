000100**************************************************************
000200*  COPYLIB-Z0900-error-wkstg.cpy
000300*
000400*  Working storage for the financing batch's warning line and
000500*  end-of-job control totals.  Originally the DB2 SQLCODE
000600*  error work area shared by the interactive PBS programs;
000700*  FINBATCH.CBL has no cursors to fail, so this copybook now
000800*  carries the "no eligible purchaser" warning text and the
000900*  run's control totals instead.
001000*
001100*  Include with: 'COPY Z0900-error-wkstg.' in WORKING-STORAGE.
001200*
001300*  1996-03-06 pb  reworked for the financing batch, old
001400*                 SQLCODE/DSNTIAR fields retired
001500**************************************************************
001600     01  wc-log-text                 PIC X(80) VALUE SPACE.
001700     01  wr-skip-warning.
001800         05  wr-skip-warning-text.
001900             10  FILLER               PIC X(17)
002000                     VALUE 'NO PURCHASER FOR'.
002100             10  FILLER               PIC X(1) VALUE SPACE.
002200             10  wn-msg-invoice-id    PIC 9(9).
002300             10  FILLER               PIC X(1) VALUE '|'.
002400             10  wc-msg-srcfile       PIC X(20) VALUE SPACE.
002500     01  wk-control-totals.
002600         05  wk-invoices-read         PIC S9(9) COMP VALUE ZERO.
002700         05  wk-invoices-financed     PIC S9(9) COMP VALUE ZERO.
002800         05  wk-invoices-skipped      PIC S9(9) COMP VALUE ZERO.
002900         05  wk-agreements-written    PIC S9(9) COMP VALUE ZERO.
003000         05  wk-total-discount-cents  PIC S9(15) COMP-3
003100                                       VALUE ZERO.
003200         05  wk-total-earlypay-cents  PIC S9(15) COMP-3
003300                                       VALUE ZERO.
003400         05  FILLER                   PIC X(04).
