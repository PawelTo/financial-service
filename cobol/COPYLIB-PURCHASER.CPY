000100**************************************************************
000200*  COPYLIB-PURCHASER.CPY
000300*
000400*  Record layout: PURCHASER master.
000500*  A purchaser is a bank that buys unmatured invoices at a
000600*  discount.  MIN-FIN-TERM-DAYS is the shortest financing
000700*  term (maturity date less run date) the purchaser will
000800*  take on -- a shorter term is not eligible for this
000900*  purchaser regardless of rate (FINBATCH.CBL,
001000*  225-CHECK-ONE-SETTING).
001100*
001200*  Sequential file PURCHFIL, 44 bytes of business data.
001300*  Loaded whole into PURCHASER-TABLE at start of run
001400*  (FINBATCH.CBL, 120-LOAD-PURCHASER-TABLES).
001500*
001600*  1996-02-14 pb  initial cut, off the old FINDATA record
001700**************************************************************
001800     01  PURCHASER-RECORD.
001900         03  PURCHASER-ID                PIC 9(9).
002000         03  PURCHASER-NAME              PIC X(30).
002100         03  MIN-FIN-TERM-DAYS           PIC 9(5).
002200         03  FILLER                      PIC X(04).
