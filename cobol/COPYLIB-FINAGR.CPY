000100**************************************************************
000200*  COPYLIB-FINAGR.CPY
000300*
000400*  Record layout: FINANCING-AGREEMENT.
000500*  One row written for every invoice the batch succeeds in
000600*  financing, linking the invoice to the purchaser that won
000700*  it.  AGR-ID is a plain batch-assigned sequence, bumped by
000800*  one each time FINBATCH.CBL para 250-FINANCE-INVOICE fires
000900*  -- there is no identity column to coordinate with, this
001000*  job owns the whole file.
001100*
001200*  Sequential output file AGRFILE, 27 bytes of business data.
001300*
001400*  1996-03-06 pb  initial cut, off the old INLOG record
001500**************************************************************
001600     01  FINAGR-RECORD.
001700         03  AGR-ID                      PIC 9(9).
001800         03  AGR-INVOICE-ID              PIC 9(9).
001900         03  AGR-PURCHASER-ID            PIC 9(9).
002000         03  FILLER                      PIC X(04).
