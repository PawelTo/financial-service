000100**************************************************************
000200*  COPYLIB-PFS.CPY
000300*
000400*  Record layout: PURCHASER-FINANCING-SETTING.
000500*  One row per (purchaser, creditor) pair -- the annual rate,
000600*  in basis points, that a purchaser will charge to finance
000700*  paper drawn on that particular creditor.  A purchaser
000800*  that has not filed a setting for a creditor will never be
000900*  offered that creditor's invoices.
001000*
001100*  Sequential file PFSFIL, 32 bytes of business data, not
001200*  sorted -- scanned in full for every invoice being financed
001300*  (FINBATCH.CBL, 220-FIND-BEST-PURCHASER).
001400*
001500*  1996-02-19 pb  initial cut, off the old ITEM record
001600**************************************************************
001700     01  PFS-RECORD.
001800         03  PFS-ID                      PIC 9(9).
001900         03  PFS-PURCHASER-ID            PIC 9(9).
002000         03  PFS-CREDITOR-ID             PIC 9(9).
002100         03  PFS-ANNUAL-RATE-BPS         PIC 9(5).
002200         03  FILLER                      PIC X(04).
