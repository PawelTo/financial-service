000100**************************************************************
000200*  COPYLIB-INVOICE.CPY
000300*
000400*  Record layout: INVOICE -- input and financed output.
000500*  Driver record of the financing batch.  INV-FINANCED-FLAG
000600*  of 'N' marks the row as eligible for selection; the batch
000700*  rewrites EARLY-PAY/DISCOUNT and flips the flag to 'Y' for
000800*  every invoice it succeeds in financing (FINBATCH.CBL,
000900*  250-FINANCE-INVOICE).  Invoices already 'Y' pass through
001000*  untouched.
001100*
001200*  Sequential files INVIN (input) and INVOUT (output), 81
001300*  bytes of business data, same layout both ends.
001400*
001500*  INV-MATURITY-DATE-R below breaks the maturity date into
001600*  its CCYY/MM/DD components for the day-count arithmetic in
001700*  FINBATCH.CBL para 210-CALC-FINANCING-TERM.
001800*
001900*  1996-03-02 pb  initial cut, off the old INVOICE record
002000*  1998-11-09 tk  added MAT-DATE breakdown for term calc -ft42
002100**************************************************************
002200     01  INVOICE-RECORD.
002300         03  INV-ID                      PIC 9(9).
002400         03  INV-CREDITOR-ID             PIC 9(9).
002500         03  INV-DEBTOR-ID               PIC 9(9).
002600         03  INV-MATURITY-DATE           PIC 9(8).
002700         03  INV-MATURITY-DATE-R REDEFINES
002800                 INV-MATURITY-DATE.
002900             05  INV-MAT-CCYY            PIC 9(4).
003000             05  INV-MAT-MM              PIC 9(2).
003100             05  INV-MAT-DD              PIC 9(2).
003200         03  INV-VALUE-CENTS             PIC S9(15).
003300         03  INV-EARLY-PAY-CENTS         PIC S9(15).
003400         03  INV-DISCOUNT-CENTS          PIC S9(15).
003500         03  INV-FINANCED-FLAG           PIC X(01).
003600             88  INVOICE-IS-FINANCED         VALUE 'Y'.
003700             88  INVOICE-NOT-YET-FINANCED    VALUE 'N'.
003800         03  FILLER                      PIC X(04).
