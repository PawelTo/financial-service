000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PbsFinWarn.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS DATA PROCESSING.
000600 DATE-WRITTEN. 04/13/87.
000700 DATE-COMPILED.
000800 SECURITY. PBS INTERNAL USE ONLY.
000900**********************************************************
001000*
001100* Authors: Peter B, Bertil K and Sergejs S.
001200* Purpose: Append a "no eligible purchaser" warning line to
001300*          the financing batch's warning log, one line per
001400*          invoice FINBATCH.CBL could not place.
001500* Initial Version Created: 1987-04-13
001600*
001700**********************************************************
001800*                  C H A N G E   L O G
001900**********************************************************
002000* 1987-04-13 pb  initial version, lifted from SQLLOG's
002100*                append-to-log-file pattern -- dormant
002200*                1987-96, revived with FINBATCH.CBL below
002300* 1998-01-12 ss  caller now passes the source file tag along
002400*                with the invoice id, request CR-0201
002500* 1999-02-20 tk  Y2K REVIEW -- ACCEPT FROM DATE still returns
002600*                a 2-digit year.  Added century windowing
002700*                below (cutover 50) so the logged timestamp
002800*                does not read 19xx after the rollover.
002900*                Signed off CR-0240.
003000* 2000-01-14 ss  Y2K LIVE RUN -- first skip-warning of 2000
003100*                posted with century prefix 20, windowing
003200*                confirmed against FINBATCH's live run
003300**********************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTIONAL FINWARNLOG
004100            ASSIGN TO 'FINWARNLOG'
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300*
004400**********************************************************
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  FINWARNLOG.
004800 01  FW-LOGFILE-POST.
004900     03  FW-YYYY                    PIC X(4).
005000     03  FW-SEP-1                   PIC X.
005100     03  FW-MO                      PIC X(2).
005200     03  FW-SEP-2                   PIC X.
005300     03  FW-DD                      PIC X(2).
005400     03  FW-SEP-3                   PIC X.
005500     03  FW-HH                      PIC X(2).
005600     03  FW-SEP-4                   PIC X.
005700     03  FW-MM                      PIC X(2).
005800     03  FW-SEP-5                   PIC X.
005900     03  FW-SS                      PIC X(2).
006000     03  FW-SEP-6                   PIC X.
006100     03  FW-WARNING-TEXT            PIC X(48).
006200     03  FW-SEP-7                   PIC X.
006300*
006400**********************************************************
006500 WORKING-STORAGE SECTION.
006600 77  WK-LOG-WRITE-COUNT             PIC S9(9) COMP VALUE ZERO.
006700 77  WK-CENTURY-PREFIX              PIC 9(2) VALUE ZERO.
006800*
006900 01  WR-SYSTEM-DATE.
007000     05  WN-SYS-YY                  PIC 9(2) VALUE ZERO.
007100     05  WN-SYS-MM                  PIC 9(2) VALUE ZERO.
007200     05  WN-SYS-DD                  PIC 9(2) VALUE ZERO.
007300 01  WR-SYSTEM-DATE-R REDEFINES WR-SYSTEM-DATE.
007400     05  WN-SYS-DATE-NUM            PIC 9(6).
007500*
007600 01  WR-SYSTEM-TIME.
007700     05  WN-SYS-HH                  PIC 9(2) VALUE ZERO.
007800     05  WN-SYS-MIN                 PIC 9(2) VALUE ZERO.
007900     05  WN-SYS-SS                  PIC 9(2) VALUE ZERO.
008000     05  WN-SYS-HS                  PIC 9(2) VALUE ZERO.
008100 01  WR-SYSTEM-TIME-R REDEFINES WR-SYSTEM-TIME.
008200     05  WN-SYS-TIME-NUM            PIC 9(8).
008300*
008400 01  FW-LOGFILE-POST-R REDEFINES FW-LOGFILE-POST.
008500     05  FILLER                     PIC X(20).
008600     05  FW-RAW-WARNING-TEXT        PIC X(48).
008700     05  FILLER                     PIC X(01).
008800*
008900 01  WR-LOG-FULL-YEAR.
009000     05  WN-YEAR                    PIC 9(4) VALUE ZERO.
009100     05  FILLER                     PIC X(04).
009200*
009300 LINKAGE SECTION.
009400 01  LC-SKIP-WARNING.
009500     05  LC-SKIP-WARNING-TEXT.
009600         10  FILLER                 PIC X(17).
009700         10  FILLER                 PIC X(1).
009800         10  LC-INVOICE-ID          PIC 9(9).
009900         10  FILLER                 PIC X(1).
010000         10  LC-SRCFILE             PIC X(20).
010100*
010200**********************************************************
010300 PROCEDURE DIVISION USING LC-SKIP-WARNING.
010400 000-FIN-WARN.
010500     PERFORM A0100-BUILD-TIMESTAMP
010600     PERFORM A0200-APPEND-WARNING-TO-LOG
010700     EXIT PROGRAM.
010800**********************************************************
010900*
011000 A0100-BUILD-TIMESTAMP.
011100     ACCEPT WR-SYSTEM-DATE FROM DATE
011200     ACCEPT WR-SYSTEM-TIME FROM TIME
011300     IF WN-SYS-YY < 50
011400         MOVE 20 TO WK-CENTURY-PREFIX
011500     ELSE
011600         MOVE 19 TO WK-CENTURY-PREFIX
011700     END-IF
011800     MOVE WK-CENTURY-PREFIX TO WN-YEAR (1:2)
011900     MOVE WN-SYS-YY         TO WN-YEAR (3:2).
012000**********************************************************
012100*
012200 A0200-APPEND-WARNING-TO-LOG.
012300     OPEN EXTEND FINWARNLOG
012400     MOVE WN-YEAR                TO FW-YYYY
012500     MOVE '-'                    TO FW-SEP-1
012600     MOVE WN-SYS-MM               TO FW-MO
012700     MOVE '-'                    TO FW-SEP-2
012800     MOVE WN-SYS-DD               TO FW-DD
012900     MOVE 'T'                    TO FW-SEP-3
013000     MOVE WN-SYS-HH               TO FW-HH
013100     MOVE ':'                    TO FW-SEP-4
013200     MOVE WN-SYS-MIN              TO FW-MM
013300     MOVE ':'                    TO FW-SEP-5
013400     MOVE WN-SYS-SS               TO FW-SS
013500     MOVE '|'                    TO FW-SEP-6
013600     MOVE LC-SKIP-WARNING-TEXT   TO FW-WARNING-TEXT
013700     MOVE '|'                    TO FW-SEP-7
013800     WRITE FW-LOGFILE-POST
013900     ADD 1 TO WK-LOG-WRITE-COUNT
014000     CLOSE FINWARNLOG.
014100**********************************************************
