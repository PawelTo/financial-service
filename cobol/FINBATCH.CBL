000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PbsFinBatch.
000300 AUTHOR. PETER B.
000400 INSTALLATION. PBS DATA PROCESSING.
000500 DATE-WRITTEN. 04/13/87.
000600 DATE-COMPILED.
000700 SECURITY. PBS INTERNAL USE ONLY.
000800*
000900**************************************************************
001000*
001100* Authors: Peter B, Bertil K and Sergejs S.
001200* Purpose: Invoice financing batch -- selects not-yet-financed
001300*          invoices, matches each to the cheapest eligible
001400*          purchaser, posts the discount/early-payment amounts
001500*          and writes a financing agreement for every invoice
001600*          financed.  Runs once per business day against the
001700*          prior day's invoice extract.
001800* Initial Version Created: 1987-04-13
001900*
002000**************************************************************
002100*                  C H A N G E   L O G
002200**************************************************************
002300* 1987-04-13 pb  initial version, modelled on READBG batch
002400*                driver -- dormant 1987-96, revived for the
002500*                purchaser financing project below
002600* 1996-03-11 pb  added PFS table load and rate-cap check
002700*                (225-CHECK-ONE-SETTING)
002800* 1996-04-02 bk  corrected term-rate truncation -- was
002900*                rounding to nearest bp instead of truncating
003000* 1996-04-02 bk  request CR-0117
003100* 1996-07-19 pb  CREDITOR-TABLE load now stops on first
003200*                duplicate key, flags run as suspect
003300* 1996-11-25 ss  added end-of-job control total display
003400*                (190-END-OF-JOB), request CR-0164
003500* 1997-02-08 pb  PFS-TABLE occurs raised from 2000 to 5000
003600*                entries -- overflow on month-end volume
003700* 1997-06-30 bk  fixed FIND-BEST-PURCHASER -- tie-break was
003800*                keeping the LAST equal rate, not the first
003900* 1997-09-15 pb  RUNPARM date now validated for numeric
004000*                before use, bad parm card aborted the job
004100* 1998-01-12 ss  skip-warning now carries source file tag,
004200*                request CR-0201
004300* 1998-11-09 tk  day-count routine reworked to use the
004400*                Gregorian table algorithm below instead of
004500*                the old 30/360 approximation -- leap years
004600*                were being shorted by a day
004700* 1998-11-09 tk  request CR-0218
004800* 1999-02-20 tk  Y2K REVIEW -- RUN-DATE and INV-MATURITY-DATE
004900*                already carry full 4-digit CCYY, century
005000*                window logic not required for this job.
005100*                Signed off CR-0240.
005200* 1999-02-20 tk  CUM-DAYS-TABLE leap day now added after the
005300*                month lookup, not before -- 1998-11-09 entry
005400*                had the test backwards for Jan/Feb dates
005500* 1999-08-03 pb  PURCHASER-TABLE occurs raised from 200 to 500
005600* 2000-01-14 ss  Y2K LIVE RUN -- first business day of 2000
005700*                processed clean, no date wrap observed
005800* 2001-05-07 bk  discount calc intermediate field widened to
005900*                S9(15)V9(10) -- high-value invoices were
006000*                truncating the rate product
006100* 2002-03-18 bk  FIND-CREDITOR-CAP now sets a not-found flag
006200*                on AT END -- an invoice billed against a
006300*                creditor id missing from CREDITOR-TABLE was
006400*                falling through and comparing the rate cap
006500*                against whatever CR-IDX last pointed at,
006600*                request CR-0266
006700* 2002-06-11 ss  CALC-TERM-RATE was writing straight into
006800*                WK-BEST-TERM-RATE-BPS for every row that
006900*                passed the term/cap test, not just the one
007000*                accepted as best -- on a multi-PFS-row
007100*                invoice the discount could be computed off
007200*                a rate that never won the comparison.  Term
007300*                rate now lands in scratch WK-CAND-TERM-RATE-
007400*                BPS, copied to the best holder only inside
007500*                ACCEPT-CANDIDATE, request CR-0271
007600**************************************************************
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS SUSPECT-RUN-SW
008300     UPSI-0 OFF STATUS IS RUN-CLEAN-SW.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT  CREDITORFIL ASSIGN TO 'CREDITORFIL'
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS CREDITORFIL-FS.
009000*
009100     SELECT  PURCHFIL ASSIGN TO 'PURCHFIL'
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS PURCHFIL-FS.
009400*
009500     SELECT  PFSFIL ASSIGN TO 'PFSFIL'
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS PFSFIL-FS.
009800*
009900     SELECT  INVIN ASSIGN TO 'INVIN'
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS INVIN-FS.
010200*
010300     SELECT  INVOUT ASSIGN TO 'INVOUT'
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS INVOUT-FS.
010600*
010700     SELECT  AGRFILE ASSIGN TO 'AGRFILE'
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS AGRFILE-FS.
011000*
011100     SELECT  RUNPARM ASSIGN TO 'RUNPARM'
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS RUNPARM-FS.
011400*
011500 DATA DIVISION.
011600 FILE SECTION.
011700*
011800 FD  CREDITORFIL.
011900 COPY COPYLIB-CREDITOR.
012000*
012100 FD  PURCHFIL.
012200 COPY COPYLIB-PURCHASER.
012300*
012400 FD  PFSFIL.
012500 COPY COPYLIB-PFS.
012600*
012700 FD  INVIN.
012800 01  INVIN-RECORD.
012900     05  FILLER                      PIC X(81).
013000*
013100 FD  INVOUT.
013200 COPY COPYLIB-INVOICE.
013300*
013400 FD  AGRFILE.
013500 COPY COPYLIB-FINAGR.
013600*
013700 FD  RUNPARM.
013800 01  RUNPARM-RECORD                  PIC 9(8).
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200 77  WK-RUN-SERIAL-DAYS              PIC S9(9) COMP VALUE ZERO.
014300 77  WK-MAT-SERIAL-DAYS              PIC S9(9) COMP VALUE ZERO.
014400 77  WK-TERM-DAYS                    PIC S9(9) COMP VALUE ZERO.
014500 77  WK-AGREEMENT-SEQ                PIC S9(9) COMP VALUE ZERO.
014600*
014700 01  SWITCHES.
014800     05  END-OF-FILE-SW              PIC X VALUE 'N'.
014900         88  EOF                         VALUE 'Y'.
015000     05  CR-EOF-SW                   PIC X VALUE 'N'.
015100         88  CR-EOF                      VALUE 'Y'.
015200     05  PU-EOF-SW                   PIC X VALUE 'N'.
015300         88  PU-EOF                      VALUE 'Y'.
015400     05  PF-EOF-SW                   PIC X VALUE 'N'.
015500         88  PF-EOF                      VALUE 'Y'.
015600     05  PURCHASER-FOUND-SW          PIC X VALUE 'N'.
015700         88  PURCHASER-FOUND             VALUE 'Y'.
015800     05  CREDITOR-FOUND-SW           PIC X VALUE 'N'.
015900         88  CREDITOR-FOUND              VALUE 'Y'.
016000     05  DUP-FOUND-SW                PIC X VALUE 'N'.
016100         88  DUP-FOUND                   VALUE 'Y'.
016200     05  SUSPECT-RUN-SW              PIC X VALUE 'N'.
016300         88  SUSPECT-RUN                 VALUE 'Y'.
016400     05  RUN-CLEAN-SW                PIC X VALUE 'Y'.
016500     05  FILLER                      PIC X(04).
016600*
016700 01  FILE-STATUS-FIELDS.
016800     05  CREDITORFIL-FS              PIC XX.
016900         88  CREDITORFIL-SUCCESSFUL      VALUE '00'.
017000     05  PURCHFIL-FS                 PIC XX.
017100         88  PURCHFIL-SUCCESSFUL         VALUE '00'.
017200     05  PFSFIL-FS                   PIC XX.
017300         88  PFSFIL-SUCCESSFUL           VALUE '00'.
017400     05  INVIN-FS                    PIC XX.
017500         88  INVIN-SUCCESSFUL            VALUE '00'.
017600     05  INVOUT-FS                   PIC XX.
017700         88  INVOUT-SUCCESSFUL           VALUE '00'.
017800     05  AGRFILE-FS                  PIC XX.
017900         88  AGRFILE-SUCCESSFUL          VALUE '00'.
018000     05  RUNPARM-FS                  PIC XX.
018100         88  RUNPARM-SUCCESSFUL          VALUE '00'.
018200     05  FILLER                      PIC X(04).
018300*
018400 01  RUN-DATE-AREA.
018500     05  RUN-DATE                    PIC 9(8) VALUE ZERO.
018600     05  RUN-DATE-R REDEFINES RUN-DATE.
018700         10  RUN-CCYY                PIC 9(4).
018800         10  RUN-MM                  PIC 9(2).
018900         10  RUN-DD                  PIC 9(2).
019000     05  FILLER                      PIC X(04).
019100*
019200 01  CREDITOR-TABLE.
019300     05  CR-TBL-COUNT                PIC S9(9) COMP VALUE ZERO.
019400     05  CR-TBL-ENTRY OCCURS 2000 TIMES
019500             INDEXED BY CR-IDX.
019600         10  CRT-CREDITOR-ID         PIC 9(9).
019700         10  CRT-CREDITOR-NAME       PIC X(30).
019800         10  CRT-MAX-FIN-RATE-BPS    PIC 9(5).
019900     05  FILLER                      PIC X(04).
020000*
020100 01  PURCHASER-TABLE.
020200     05  PU-TBL-COUNT                PIC S9(9) COMP VALUE ZERO.
020300     05  PU-TBL-ENTRY OCCURS 500 TIMES
020400             INDEXED BY PU-IDX.
020500         10  PUT-PURCHASER-ID        PIC 9(9).
020600         10  PUT-PURCHASER-NAME      PIC X(30).
020700         10  PUT-MIN-FIN-TERM-DAYS   PIC 9(5).
020800     05  FILLER                      PIC X(04).
020900*
021000 01  PFS-TABLE.
021100     05  PF-TBL-COUNT                PIC S9(9) COMP VALUE ZERO.
021200     05  PF-TBL-ENTRY OCCURS 5000 TIMES
021300             INDEXED BY PF-IDX.
021400         10  PFT-PFS-ID              PIC 9(9).
021500         10  PFT-PURCHASER-ID        PIC 9(9).
021600         10  PFT-CREDITOR-ID         PIC 9(9).
021700         10  PFT-ANNUAL-RATE-BPS     PIC 9(5).
021800     05  FILLER                      PIC X(04).
021900*
022000 01  CUM-DAYS-BEFORE-MONTH-TBL.
022100     05  FILLER                      PIC 9(3) VALUE 000.
022200     05  FILLER                      PIC 9(3) VALUE 031.
022300     05  FILLER                      PIC 9(3) VALUE 059.
022400     05  FILLER                      PIC 9(3) VALUE 090.
022500     05  FILLER                      PIC 9(3) VALUE 120.
022600     05  FILLER                      PIC 9(3) VALUE 151.
022700     05  FILLER                      PIC 9(3) VALUE 181.
022800     05  FILLER                      PIC 9(3) VALUE 212.
022900     05  FILLER                      PIC 9(3) VALUE 243.
023000     05  FILLER                      PIC 9(3) VALUE 273.
023100     05  FILLER                      PIC 9(3) VALUE 304.
023200     05  FILLER                      PIC 9(3) VALUE 334.
023300 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-BEFORE-MONTH-TBL.
023400     05  CUM-DAYS-BEFORE            PIC 9(3) OCCURS 12 TIMES.
023500*
023600 01  WK-DAYCALC.
023700     05  WK-DC-CCYY                  PIC 9(4).
023800     05  WK-DC-MM                    PIC 9(2).
023900     05  WK-DC-DD                    PIC 9(2).
024000     05  WK-DC-YR-LESS-1             PIC 9(4) COMP.
024100     05  WK-DC-QUOT                  PIC 9(4) COMP.
024200     05  WK-DC-REM                   PIC 9(4) COMP.
024300     05  WK-DC-MM-SUB                PIC 9(2) COMP.
024400     05  WK-DC-LEAP-SW               PIC X VALUE 'N'.
024500         88  WK-DC-LEAP-YEAR             VALUE 'Y'.
024600     05  WK-DC-SERIAL-DAYS           PIC S9(9) COMP VALUE ZERO.
024700     05  FILLER                      PIC X(04).
024800*
024900 01  WK-BEST-PURCHASER.
025000     05  WK-BEST-PURCHASER-ID        PIC 9(9) VALUE ZERO.
025100     05  WK-BEST-ANNUAL-RATE-BPS     PIC 9(5) VALUE ZERO.
025200     05  WK-BEST-TERM-RATE-BPS       PIC 9(5) VALUE ZERO.
025300     05  WK-CAND-TERM-RATE-BPS       PIC 9(5) VALUE ZERO.
025400     05  FILLER                      PIC X(04).
025500*
025600 01  WK-TERM-RATE-CALC.
025700     05  WK-TERM-RATE-FULL           PIC 9(5)V9(10) VALUE ZERO.
025800     05  WK-TERM-RATE-R REDEFINES
025900             WK-TERM-RATE-FULL.
026000         10  WK-TERM-RATE-WHOLE      PIC 9(5).
026100         10  FILLER                  PIC 9(10).
026200     05  FILLER                      PIC X(04).
026300*
026400 01  WK-DISCOUNT-CALC.
026500     05  WK-DISCOUNT-FULL            PIC 9(15)V9(10) VALUE ZERO.
026600     05  WK-DISCOUNT-R REDEFINES
026700             WK-DISCOUNT-FULL.
026800         10  WK-DISCOUNT-WHOLE       PIC 9(15).
026900         10  FILLER                  PIC 9(10).
027000     05  FILLER                      PIC X(04).
027100*
027200 COPY COPYLIB-Z0900-ERROR-WKSTG.
027300*
027400 PROCEDURE DIVISION.
027500*
027600 000-FINANCE-INVOICES.
027700     MOVE 'FINBATCH.CBL' TO WC-MSG-SRCFILE
027800     PERFORM 100-INIT
027900     PERFORM 200-PROCESS-INVOICE UNTIL EOF
028000     PERFORM 190-END-OF-JOB
028100     STOP RUN.
028200**************************************************************
028300*
028400 100-INIT.
028500     PERFORM 105-ACCEPT-RUN-DATE
028600     PERFORM 110-LOAD-CREDITOR-TABLE
028700     PERFORM 120-LOAD-PURCHASER-TABLE
028800     PERFORM 130-LOAD-PFS-TABLE
028900     OPEN INPUT INVIN
029000          OUTPUT INVOUT
029100          OUTPUT AGRFILE
029200     IF INVIN-SUCCESSFUL
029300         READ INVIN
029400             AT END SET EOF TO TRUE
029500         END-READ
029600     ELSE
029700         SET EOF TO TRUE
029800         DISPLAY 'FINBATCH INVIN OPEN ERROR '
029900              INVIN-FS.
030000**************************************************************
030100*
030200 105-ACCEPT-RUN-DATE.
030300     OPEN INPUT RUNPARM
030400     IF RUNPARM-SUCCESSFUL
030500         READ RUNPARM
030600             AT END
030700                 DISPLAY 'FINBATCH RUNPARM EMPTY -- RUN ABORTED'
030800                 SET EOF TO TRUE
030900         END-READ
031000         MOVE RUNPARM-RECORD TO RUN-DATE
031100         CLOSE RUNPARM
031200     ELSE
031300         DISPLAY 'FINBATCH RUNPARM OPEN ERROR ' RUNPARM-FS
031400         SET EOF TO TRUE.
031500**************************************************************
031600*
031700 110-LOAD-CREDITOR-TABLE.
031800     MOVE 'N' TO CR-EOF-SW
031900     OPEN INPUT CREDITORFIL
032000     IF CREDITORFIL-SUCCESSFUL
032100         READ CREDITORFIL
032200             AT END SET CR-EOF TO TRUE
032300         END-READ
032400         PERFORM 111-LOAD-ONE-CREDITOR UNTIL CR-EOF
032500     ELSE
032600         DISPLAY 'FINBATCH CREDITORFIL OPEN ERROR '
032700              CREDITORFIL-FS
032800         SET EOF TO TRUE
032900     CLOSE CREDITORFIL.
033000**************************************************************
033100*
033200 111-LOAD-ONE-CREDITOR.
033300*    1996-07-19 pb reject the row and stop the load cold on
033400*                  the first duplicate CREDITOR-ID, see log
033500     MOVE 'N' TO DUP-FOUND-SW
033600     IF CR-TBL-COUNT > 0
033700         PERFORM 112-CHECK-DUP-CREDITOR
033800             VARYING CR-IDX FROM 1 BY 1
033900             UNTIL CR-IDX > CR-TBL-COUNT OR DUP-FOUND
034000     END-IF
034100     IF DUP-FOUND
034200         DISPLAY 'FINBATCH DUPLICATE CREDITOR ID '
034300              CREDITOR-ID
034400         SET SUSPECT-RUN TO TRUE
034500         SET CR-EOF TO TRUE
034600     ELSE
034700         ADD 1 TO CR-TBL-COUNT
034800         SET CR-IDX TO CR-TBL-COUNT
034900         MOVE CREDITOR-ID        TO CRT-CREDITOR-ID (CR-IDX)
035000         MOVE CREDITOR-NAME      TO CRT-CREDITOR-NAME (CR-IDX)
035100         MOVE MAX-FIN-RATE-BPS   TO CRT-MAX-FIN-RATE-BPS (CR-IDX)
035200         READ CREDITORFIL
035300             AT END SET CR-EOF TO TRUE
035400         END-READ
035500     END-IF.
035600**************************************************************
035700*
035800 112-CHECK-DUP-CREDITOR.
035900     IF CRT-CREDITOR-ID (CR-IDX) = CREDITOR-ID
036000         SET DUP-FOUND TO TRUE
036100     END-IF.
036200**************************************************************
036300*
036400 120-LOAD-PURCHASER-TABLE.
036500     MOVE 'N' TO PU-EOF-SW
036600     OPEN INPUT PURCHFIL
036700     IF PURCHFIL-SUCCESSFUL
036800         READ PURCHFIL
036900             AT END SET PU-EOF TO TRUE
037000         END-READ
037100         PERFORM 121-LOAD-ONE-PURCHASER UNTIL PU-EOF
037200     ELSE
037300         DISPLAY 'FINBATCH PURCHFIL OPEN ERROR '
037400              PURCHFIL-FS
037500         SET EOF TO TRUE
037600     CLOSE PURCHFIL.
037700**************************************************************
037800*
037900 121-LOAD-ONE-PURCHASER.
038000     ADD 1 TO PU-TBL-COUNT
038100     SET PU-IDX TO PU-TBL-COUNT
038200     MOVE PURCHASER-ID          TO PUT-PURCHASER-ID (PU-IDX)
038300     MOVE PURCHASER-NAME        TO PUT-PURCHASER-NAME (PU-IDX)
038400     MOVE MIN-FIN-TERM-DAYS     TO PUT-MIN-FIN-TERM-DAYS (PU-IDX)
038500     READ PURCHFIL
038600         AT END SET PU-EOF TO TRUE
038700     END-READ.
038800**************************************************************
038900*
039000 130-LOAD-PFS-TABLE.
039100     MOVE 'N' TO PF-EOF-SW
039200     OPEN INPUT PFSFIL
039300     IF PFSFIL-SUCCESSFUL
039400         READ PFSFIL
039500             AT END SET PF-EOF TO TRUE
039600         END-READ
039700         PERFORM 131-LOAD-ONE-PFS UNTIL PF-EOF
039800     ELSE
039900         DISPLAY 'FINBATCH PFSFIL OPEN ERROR '
040000              PFSFIL-FS
040100         SET EOF TO TRUE
040200     CLOSE PFSFIL.
040300**************************************************************
040400*
040500 131-LOAD-ONE-PFS.
040600     ADD 1 TO PF-TBL-COUNT
040700     SET PF-IDX TO PF-TBL-COUNT
040800     MOVE PFS-ID                TO PFT-PFS-ID (PF-IDX)
040900     MOVE PFS-PURCHASER-ID      TO PFT-PURCHASER-ID (PF-IDX)
041000     MOVE PFS-CREDITOR-ID       TO PFT-CREDITOR-ID (PF-IDX)
041100     MOVE PFS-ANNUAL-RATE-BPS   TO PFT-ANNUAL-RATE-BPS (PF-IDX)
041200     READ PFSFIL
041300         AT END SET PF-EOF TO TRUE
041400     END-READ.
041500**************************************************************
041600*
041700 200-PROCESS-INVOICE.
041800     MOVE INVIN-RECORD TO INVOICE-RECORD
041900     ADD 1 TO WK-INVOICES-READ
042000     IF INVOICE-NOT-YET-FINANCED
042100         PERFORM 210-CALC-FINANCING-TERM
042200         PERFORM 220-FIND-BEST-PURCHASER
042300         IF PURCHASER-FOUND
042400             PERFORM 240-CALC-DISCOUNT
042500             PERFORM 250-FINANCE-INVOICE
042600         ELSE
042700             PERFORM 230-SKIP-INVOICE
042800         END-IF
042900     END-IF
043000     WRITE INVOICE-RECORD
043100     READ INVIN
043200         AT END SET EOF TO TRUE
043300     END-READ.
043400**************************************************************
043500*
043600 210-CALC-FINANCING-TERM.
043700     MOVE RUN-CCYY TO WK-DC-CCYY
043800     MOVE RUN-MM   TO WK-DC-MM
043900     MOVE RUN-DD   TO WK-DC-DD
044000     PERFORM 215-CALC-SERIAL-DAYS
044100     MOVE WK-DC-SERIAL-DAYS TO WK-RUN-SERIAL-DAYS
044200*
044300     MOVE INV-MAT-CCYY TO WK-DC-CCYY
044400     MOVE INV-MAT-MM   TO WK-DC-MM
044500     MOVE INV-MAT-DD   TO WK-DC-DD
044600     PERFORM 215-CALC-SERIAL-DAYS
044700     MOVE WK-DC-SERIAL-DAYS TO WK-MAT-SERIAL-DAYS
044800*
044900     COMPUTE WK-TERM-DAYS =
045000         WK-MAT-SERIAL-DAYS - WK-RUN-SERIAL-DAYS.
045100**************************************************************
045200*
045300 215-CALC-SERIAL-DAYS.
045400*    1998-11-09 tk Gregorian table algorithm, replaces the
045500*                  old 30/360 approximation
045600*    1999-02-20 tk leap day now applied after the month
045700*                  lookup, see CHANGE LOG
045800     COMPUTE WK-DC-YR-LESS-1 = WK-DC-CCYY - 1
045900     DIVIDE WK-DC-YR-LESS-1 BY 4
046000         GIVING WK-DC-QUOT REMAINDER WK-DC-REM
046100     COMPUTE WK-DC-SERIAL-DAYS =
046200         (WK-DC-YR-LESS-1 * 365) + WK-DC-QUOT
046300     DIVIDE WK-DC-YR-LESS-1 BY 100
046400         GIVING WK-DC-QUOT REMAINDER WK-DC-REM
046500     SUBTRACT WK-DC-QUOT FROM WK-DC-SERIAL-DAYS
046600     DIVIDE WK-DC-YR-LESS-1 BY 400
046700         GIVING WK-DC-QUOT REMAINDER WK-DC-REM
046800     ADD WK-DC-QUOT TO WK-DC-SERIAL-DAYS
046900     MOVE WK-DC-MM TO WK-DC-MM-SUB
047000     ADD CUM-DAYS-BEFORE (WK-DC-MM-SUB) TO WK-DC-SERIAL-DAYS
047100     ADD WK-DC-DD TO WK-DC-SERIAL-DAYS
047200*
047300     MOVE 'N' TO WK-DC-LEAP-SW
047400     DIVIDE WK-DC-CCYY BY 4
047500         GIVING WK-DC-QUOT REMAINDER WK-DC-REM
047600     IF WK-DC-REM = ZERO
047700         DIVIDE WK-DC-CCYY BY 100
047800             GIVING WK-DC-QUOT REMAINDER WK-DC-REM
047900         IF WK-DC-REM NOT = ZERO
048000             SET WK-DC-LEAP-YEAR TO TRUE
048100         ELSE
048200             DIVIDE WK-DC-CCYY BY 400
048300                 GIVING WK-DC-QUOT REMAINDER WK-DC-REM
048400             IF WK-DC-REM = ZERO
048500                 SET WK-DC-LEAP-YEAR TO TRUE
048600             END-IF
048700         END-IF
048800     END-IF
048900     IF WK-DC-LEAP-YEAR AND WK-DC-MM > 2
049000         ADD 1 TO WK-DC-SERIAL-DAYS
049100     END-IF.
049200**************************************************************
049300*
049400 220-FIND-BEST-PURCHASER.
049500     MOVE 'N' TO PURCHASER-FOUND-SW
049600     MOVE ZERO TO WK-BEST-ANNUAL-RATE-BPS
049700     MOVE ZERO TO WK-BEST-PURCHASER-ID
049800     MOVE ZERO TO WK-BEST-TERM-RATE-BPS
049900     MOVE ZERO TO WK-CAND-TERM-RATE-BPS
050000     PERFORM 221-SCAN-ONE-PFS
050100         VARYING PF-IDX FROM 1 BY 1
050200         UNTIL PF-IDX > PF-TBL-COUNT.
050300**************************************************************
050400*
050500 221-SCAN-ONE-PFS.
050600     IF PFT-CREDITOR-ID (PF-IDX) = INV-CREDITOR-ID
050700         PERFORM 225-CHECK-ONE-SETTING
050800     END-IF.
050900**************************************************************
051000*
051100 225-CHECK-ONE-SETTING.
051200     SET PU-IDX TO 1
051300     SEARCH PU-TBL-ENTRY
051400         AT END CONTINUE
051500         WHEN PUT-PURCHASER-ID (PU-IDX) =
051600              PFT-PURCHASER-ID (PF-IDX)
051700             IF PUT-MIN-FIN-TERM-DAYS (PU-IDX) < WK-TERM-DAYS
051800                 PERFORM 226-CALC-TERM-RATE
051900                 PERFORM 227-FIND-CREDITOR-CAP
052000                 IF CREDITOR-FOUND
052100                 AND WK-CAND-TERM-RATE-BPS <=
052200                        CRT-MAX-FIN-RATE-BPS (CR-IDX)
052300                     IF NOT PURCHASER-FOUND
052400                         PERFORM 228-ACCEPT-CANDIDATE
052500                     ELSE
052600                         IF PFT-ANNUAL-RATE-BPS (PF-IDX) <
052700                                WK-BEST-ANNUAL-RATE-BPS
052800                             PERFORM 228-ACCEPT-CANDIDATE
052900                         END-IF
053000                     END-IF
053100                 END-IF
053200             END-IF
053300     END-SEARCH.
053400**************************************************************
053500*
053600*    2002-06-11 ss term rate now lands in the scratch
053700*                  WK-CAND-TERM-RATE-BPS, not the incumbent
053800*                  best's holder -- see CR-0271 below
053900 226-CALC-TERM-RATE.
054000     COMPUTE WK-TERM-RATE-FULL ROUNDED =
054100         (PFT-ANNUAL-RATE-BPS (PF-IDX) * WK-TERM-DAYS) / 360
054200     MOVE WK-TERM-RATE-WHOLE TO WK-CAND-TERM-RATE-BPS.
054300**************************************************************
054400*
054500 227-FIND-CREDITOR-CAP.
054600*    2002-03-18 bk flag not-found so the caller skips the
054700*                  rate-cap test instead of reading CR-IDX
054800*                  past the last entry SEARCH left it on
054900     MOVE 'N' TO CREDITOR-FOUND-SW
055000     SET CR-IDX TO 1
055100     SEARCH CR-TBL-ENTRY
055200         AT END
055300             DISPLAY 'FINBATCH UNKNOWN CREDITOR '
055400                  INV-CREDITOR-ID
055500         WHEN CRT-CREDITOR-ID (CR-IDX) = INV-CREDITOR-ID
055600             SET CREDITOR-FOUND TO TRUE
055700     END-SEARCH.
055800**************************************************************
055900*
056000 228-ACCEPT-CANDIDATE.
056100     MOVE 'Y' TO PURCHASER-FOUND-SW
056200     MOVE PFT-PURCHASER-ID (PF-IDX)    TO WK-BEST-PURCHASER-ID
056300     MOVE WK-CAND-TERM-RATE-BPS        TO WK-BEST-TERM-RATE-BPS
056400     MOVE PFT-ANNUAL-RATE-BPS (PF-IDX) TO WK-BEST-ANNUAL-RATE-BPS.
056500**************************************************************
056600*
056700 230-SKIP-INVOICE.
056800     ADD 1 TO WK-INVOICES-SKIPPED
056900     MOVE INV-ID TO WN-MSG-INVOICE-ID
057000     MOVE 'FINBATCH.CBL' TO WC-MSG-SRCFILE
057100     CALL 'PbsFinWarn' USING WR-SKIP-WARNING.
057200**************************************************************
057300*
057400 240-CALC-DISCOUNT.
057500     COMPUTE WK-DISCOUNT-FULL ROUNDED =
057600         (INV-VALUE-CENTS * WK-BEST-TERM-RATE-BPS) / 10000
057700     MOVE WK-DISCOUNT-WHOLE TO INV-DISCOUNT-CENTS
057800     COMPUTE INV-EARLY-PAY-CENTS =
057900         INV-VALUE-CENTS - INV-DISCOUNT-CENTS.
058000**************************************************************
058100*
058200 250-FINANCE-INVOICE.
058300     SET INVOICE-IS-FINANCED TO TRUE
058400     ADD 1 TO WK-INVOICES-FINANCED
058500     ADD INV-DISCOUNT-CENTS TO WK-TOTAL-DISCOUNT-CENTS
058600     ADD INV-EARLY-PAY-CENTS TO WK-TOTAL-EARLYPAY-CENTS
058700     ADD 1 TO WK-AGREEMENT-SEQ
058800     MOVE WK-AGREEMENT-SEQ TO AGR-ID
058900     MOVE INV-ID TO AGR-INVOICE-ID
059000     MOVE WK-BEST-PURCHASER-ID TO AGR-PURCHASER-ID
059100     WRITE FINAGR-RECORD
059200     ADD 1 TO WK-AGREEMENTS-WRITTEN.
059300**************************************************************
059400*
059500 190-END-OF-JOB.
059600     CLOSE INVIN INVOUT AGRFILE
059700     DISPLAY '===================================='
059800     DISPLAY 'FINBATCH CONTROL TOTALS'
059900     DISPLAY '  INVOICES READ      ' WK-INVOICES-READ
060000     DISPLAY '  INVOICES FINANCED  ' WK-INVOICES-FINANCED
060100     DISPLAY '  INVOICES SKIPPED   ' WK-INVOICES-SKIPPED
060200     DISPLAY '  AGREEMENTS WRITTEN ' WK-AGREEMENTS-WRITTEN
060300     DISPLAY '  TOTAL DISCOUNT CTS ' WK-TOTAL-DISCOUNT-CENTS
060400     DISPLAY '  TOTAL EARLYPAY CTS ' WK-TOTAL-EARLYPAY-CENTS
060500     IF SUSPECT-RUN
060600         DISPLAY '  *** RUN FLAGGED SUSPECT, SEE LOG ***'
060700     END-IF
060800     DISPLAY '===================================='.
060900**************************************************************
